000100******************************************************************
000200* COPY       : ASTRPT                                            *
000300* APLICACION : MINERIA DE ASTEROIDES                             *
000400* DESCRIPCION: LINEA DE DETALLE DEL REPORTE DE EVALUACION DE     *
000500*             : ASTEROIDES. IMPRESION A 132 COLUMNAS.            *
000600* LONGITUD   : 132 CARACTERES                                    *
000700*----------------------------------------------------------------*
000800* FECHA     PROGRAMADOR        TICKET     DESCRIPCION            *
000900* 05/02/2025 DRP               BPM-240115 CREACION DEL COPY      *
000950* 09/08/2026 PEDR              BPM-260319 SE REVIERTE RPT-VALOR A *
000960*                                         Z,ZZZ,ZZZ,ZZ9: EL SIGNO *
000970*                                         "Q" NO ESTA EN EL LAYOUT*
000980*                                         DEL SPEC Y DEJABA ESTE  *
000990*                                         CAMPO INCONSISTENTE CON *
000995*                                         WKS-VALOR-EDITADO DE    *
000996*                                         AST1B010 (MISMO DATO,   *
000997*                                         DOS FORMATOS).          *
001000******************************************************************
001100 01  LIN-DETALLE-ASTEROIDE.
001200     05  FILLER                  PIC X(02).
001300     05  RPT-ID                  PIC X(06).
001400     05  FILLER                  PIC X(02).
001500     05  RPT-NOMBRE              PIC X(25).
001600     05  FILLER                  PIC X(02).
001700     05  RPT-RIESGO              PIC X(08).
001800     05  FILLER                  PIC X(02).
001900     05  RPT-DISTANCIA           PIC ZZ9.99.
002000     05  FILLER                  PIC X(04).
002100     05  RPT-VALOR               PIC Z,ZZZ,ZZZ,ZZ9.
002200     05  FILLER                  PIC X(04).
002300     05  RPT-BANDERA             PIC X(10).
002400     05  FILLER                  PIC X(48).
