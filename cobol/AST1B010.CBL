000100******************************************************************
000200* FECHA       : 14/04/1987                                       *
000300* PROGRAMADOR : DANIEL RAMIREZ (DRP)                              *
000400* APLICACION  : MINERIA DE ASTEROIDES                             *
000500* PROGRAMA    : AST1B010                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : EVALUA EL CATALOGO DE ASTEROIDES A PRECIOS DE     *
000800*             : MERCADO VIGENTES, APLICA FILTROS DE RANGO Y DE    *
000900*             : RECURSO, MARCA LOS RENTABLES Y EMITE EL REPORTE   *
001000*             : DE EVALUACION CON TOTALES DE CONTROL.             *
001100* ARCHIVOS    : ASTEROID=A, MARKET=A, REPORT=S                    *
001200* ACCION (ES) : R=REPORTE, C=CONSULTAR (POR ID O NOMBRE)          *
001300* PROGRAMA(S) : DEBD1R00                                          *
001400* BPM/RATIONAL: 240115                                            *
001500* NOMBRE      : EVALUACION DE CATALOGO DE ASTEROIDES              *
001600* DESCRIPCION : PROYECTO MINERIA DE ASTEROIDES                    *
001700******************************************************************
001800*                    B I T A C O R A   D E   C A M B I O S        *
001900*------------------------------------------------------------------*
002000* FECHA      PROGRAMADOR   TICKET      DESCRIPCION                *
002100* 14/04/1987 DRP           BPM-000115  VERSION INICIAL. LECTURA   *
002200*                                      SECUENCIAL DEL CATALOGO Y  *
002300*                                      CALCULO DE VALOR TOTAL.    *
002400* 02/11/1988 CFM           BPM-000230  SE AGREGA FILTRO DE RANGO  *
002500*                                      POR DISTANCIA.             *
002600* 19/06/1990 DRP           BPM-000401  SE AGREGA FILTRO POR       *
002700*                                      PRESENCIA DE RECURSO.      *
002800* 23/01/1992 JLQ           BPM-000512  SE AGREGA BANDERA DE       *
002900*                                      RENTABILIDAD EN EL DETALLE*
003000* 08/09/1993 DRP           BPM-000633  TABLA DE PRECIOS AHORA SE  *
003100*                                      PUEDE ACTUALIZAR DESDE     *
003200*                                      ARCHIVO MARKET SI EXISTE.  *
003300* 30/03/1995 CFM           BPM-000744  SE AGREGAN TOTALES DE      *
003400*                                      CONTROL AL FINAL DEL       *
003500*                                      REPORTE.                  *
003600* 11/12/1996 JLQ           BPM-000855  CORRECCION: EL FILTRO DE   *
003700*                                      RANGO COMPARABA CON 3      *
003800*                                      DECIMALES, SE AJUSTA A 2.  *
003900* 14/08/1998 DRP           BPM-000960  AMPLIACION DE SIGLO: SE     *
004000*                                      REVISARON LOS CAMPOS DE    *
004100*                                      FECHA Y CONTADORES PARA EL *
004200*                                      CAMBIO DE SIGLO AL AÑO 2000*
004300* 22/02/1999 CFM           BPM-001042  PRUEBAS DE PASO DE MILENIO *
004400*                                      SOBRE TABLA-PRECIOS Y      *
004500*                                      TABLA-RIESGOS; SIN HALLAZ-*
004600*                                      GOS QUE REPORTAR.          *
004700* 19/05/2001 JLQ           BPM-001180  SE AGREGA BUSQUEDA POR ID  *
004800*                                      Y POR NOMBRE COMO PARAME- *
004900*                                      TRO DE ENTRADA OPCIONAL.  *
005000* 03/10/2004 DRP           BPM-001355  SE ESTANDARIZA EL MANEJO DE*
005100*                                      FILE STATUS CON DEBD1R00.  *
005200* 27/07/2008 CFM           BPM-001620  SE AMPLIA EL DETALLE PARA  *
005300*                                      MOSTRAR EL NOMBRE DEL      *
005400*                                      RIESGO EN LUGAR DEL CODIGO*
005500* 15/02/2012 JLQ           BPM-001899  CORRECCION: EL VALOR NO SE *
005600*                                      ACUMULABA CUANDO LA CAN-  *
005700*                                      TIDAD DE UN RECURSO VENIA *
005800*                                      EXACTAMENTE EN CERO.       *
005900* 09/11/2016 DRP           BPM-002140  SE AGREGA ACCEPT DE        *
006000*                                      PARAMETROS DE FILTRO DESDE*
006100*                                      SYSIN.                    *
006200* 21/05/2020 PEDR          BPM-228866  MANTENIMIENTO GENERAL,     *
006300*                                      HOMOLOGACION DE BANDERAS Y*
006400*                                      DE TABLAS CON EL PROGRAMA  *
006500*                                      DE DESCUBRIMIENTO AST1B020*
006600* 03/02/2025 DRP           BPM-240115  REESCRITURA SOBRE EL NUEVO *
006700*                                      CATALOGO DE ASTEROIDES DE *
006800*                                      MINERIA.                  *
006900* 26/07/2026 PEDR          BPM-260312  SE CONVIERTEN LOS PERFORM  *
007000*                                      A LA FORMA PERFORM...THRU  *
007100*                                      Y SE AGREGAN GO TO DE      *
007200*                                      RANGO EN LAS RUTINAS DE    *
007300*                                      FIN DE ARCHIVO, BUSQUEDA Y *
007400*                                      ERROR DE APERTURA.         *
007500* 09/08/2026 PEDR          BPM-260319  SE QUITA CONFIGURATION     *
007600*                                      SECTION/SPECIAL-NAMES: EL  *
007700*                                      SIGNO "Q" QUE SE LE HABIA  *
007800*                                      PUESTO A RPT-VALOR NO ESTA *
007900*                                      EN EL LAYOUT DEL SPEC Y LO *
008000*                                      DEJABA DISTINTO AL TOTAL   *
008100*                                      DE CONTROL (WKS-VALOR-     *
008200*                                      EDITADO); SE REGRESA A     *
008300*                                      Z,ZZZ,ZZZ,ZZ9 EN AMBOS.     *
008400* 09/08/2026 PEDR          BPM-260320  CORRECCION: LA ETIQUETA    *
008500*                                      'VALOR TOTAL DE LOS        *
008600*                                      PROFITABLE...:' DE LA      *
008700*                                      CUARTA LINEA DE TOTALES    *
008800*                                      MEDIA 41 CARACTERES CONTRA *
008900*                                      UN PIC X(40) EN WKS-ETQ-   *
009000*                                      TOTAL: EL MOVE TRUNCABA Y  *
009100*                                      SE PERDIA EL ":" FINAL AL  *
009200*                                      IMPRIMIRSE.                *
009300******************************************************************
009400 IDENTIFICATION DIVISION.
009500 PROGRAM-ID.    AST1B010.
009600 AUTHOR.        DANIEL RAMIREZ.
009700 INSTALLATION.  MINERIA DE ASTEROIDES - SISTEMAS BATCH.
009800 DATE-WRITTEN.  14/04/1987.
009900 DATE-COMPILED.
010000 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
010100 ENVIRONMENT DIVISION.
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400     SELECT ASTEROID-FILE ASSIGN TO ASTEROID
010500            ORGANIZATION  IS SEQUENTIAL
010600            FILE STATUS   IS FS-ASTEROID
010700                             FSE-ASTEROID.
010800
010900     SELECT MARKET-FILE   ASSIGN TO MARKET
011000            ORGANIZATION  IS SEQUENTIAL
011100            FILE STATUS   IS FS-MARKET
011200                             FSE-MARKET.
011300
011400     SELECT REPORT-FILE   ASSIGN TO REPORT
011500            ORGANIZATION  IS LINE SEQUENTIAL
011600            FILE STATUS   IS FS-REPORT.
011700
011800 DATA DIVISION.
011900 FILE SECTION.
012000******************************************************************
012100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012200******************************************************************
012300*   CATALOGO MAESTRO DE ASTEROIDES (ENTRADA).
012400 FD  ASTEROID-FILE.
012500     COPY ASTMAST.
012600*   TABLA DE PRECIOS DE MERCADO POR RECURSO (ENTRADA OPCIONAL).
012700 FD  MARKET-FILE.
012800     COPY MKTPRC.
012900*   REPORTE DE EVALUACION DE ASTEROIDES (SALIDA).
013000 FD  REPORT-FILE
013100     RECORD CONTAINS 132 CHARACTERS.
013200     COPY ASTRPT.
013300
013400 WORKING-STORAGE SECTION.
013500******************************************************************
013600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013700******************************************************************
013800 01 WKS-FS-STATUS.
013900    02 WKS-STATUS.
014000       04 FS-ASTEROID            PIC X(02) VALUE '00'.
014100       04 FSE-ASTEROID.
014200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014500       04 FS-MARKET               PIC X(02) VALUE '00'.
014600       04 FSE-MARKET.
014700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015000       04 FS-REPORT               PIC X(02) VALUE '00'.
015100*      VARIABLES RUTINA DE FSE
015200    02 PROGRAMA                  PIC X(08) VALUE SPACES.
015300    02 ARCHIVO                   PIC X(08) VALUE SPACES.
015400    02 ACCION                    PIC X(10) VALUE SPACES.
015500    02 LLAVE                     PIC X(32) VALUE SPACES.
015600******************************************************************
015700*                T A B L A   D E   P R E C I O S                *
015800*   CARGADA CON LOS PRECIOS POR DEFECTO; SI MARKET-FILE TRAE     *
015900*   UN RECURSO CONOCIDO, SU PRECIO SUSTITUYE AL DE DEFECTO.      *
016000******************************************************************
016100 01 TABLA-PRECIOS-INIC.
016200    02 FILLER                   PIC X(15) VALUE 'IRON      00015'.
016300    02 FILLER                   PIC X(15) VALUE 'GOLD      00120'.
016400    02 FILLER                   PIC X(15) VALUE 'PLATINUM  00300'.
016500    02 FILLER                   PIC X(15) VALUE 'KRYPTONITE01500'.
016600 01 TABLA-PRECIOS REDEFINES TABLA-PRECIOS-INIC.
016700    02 TAB-PRECIO OCCURS 4 TIMES INDEXED BY IX-PRECIO.
016800       03 TAB-PRECIO-RECURSO    PIC X(10).
016900       03 TAB-PRECIO-VALOR      PIC 9(05).
017000******************************************************************
017100*              T A B L A   D E   R I E S G O S                  *
017200*   TRADUCE EL CODIGO DE RIESGO DE UNA LETRA AL NOMBRE USADO     *
017300*   EN LA COLUMNA RIESGO DEL REPORTE.                            *
017400******************************************************************
017500 01 TABLA-RIESGOS-INIC.
017600    02 FILLER                   PIC X(09) VALUE 'SSAFE    '.
017700    02 FILLER                   PIC X(09) VALUE 'CCAUTION '.
017800    02 FILLER                   PIC X(09) VALUE 'VVOLATILE'.
017900    02 FILLER                   PIC X(09) VALUE 'LLETHAL  '.
018000 01 TABLA-RIESGOS REDEFINES TABLA-RIESGOS-INIC.
018100    02 TAB-RIESGO OCCURS 4 TIMES INDEXED BY IX-RIESGO.
018200       03 TAB-RIESGO-CODIGO     PIC X(01).
018300       03 TAB-RIESGO-NOMBRE     PIC X(08).
018400******************************************************************
018500*        PARAMETROS DE LA CORRIDA (ACCEPT ... FROM SYSIN)        *
018600******************************************************************
018700 01 WKS-PARM-ENTRADA.
018800    02 WKS-PARM-RANGO-MAX       PIC 9(03)V9(02).
018900    02 WKS-PARM-RECURSO-FILTRO  PIC X(10).
019000    02 WKS-PARM-VALOR-MINIMO    PIC 9(11).
019100    02 WKS-PARM-ID-BUSCADO      PIC X(06).
019200    02 WKS-PARM-NOMBRE-BUSCADO  PIC X(25).
019300 01 WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
019400    02 WKS-PARM-TEXTO           PIC X(57).
019500******************************************************************
019600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
019700******************************************************************
019800 77  WKS-FIN-ASTEROID            PIC 9(01) VALUE 0.
019900     88 FIN-ASTEROID                        VALUE 1.
020000 77  WKS-FIN-MARKET               PIC 9(01) VALUE 0.
020100     88 FIN-MARKET                          VALUE 1.
020200 77  WKS-FIN-BUSQUEDA             PIC 9(01) VALUE 0.
020300     88 FIN-BUSQUEDA                        VALUE 1.
020400 77  WKS-BUSQ-ENCONTRADO          PIC 9(01) VALUE 0.
020500 77  WKS-PASA-RANGO               PIC 9(01) VALUE 0.
020600 77  WKS-PASA-RECURSO             PIC 9(01) VALUE 0.
020700 77  WKS-ES-RENTABLE              PIC 9(01) VALUE 0.
020800 01 WKS-VARIABLES-TRABAJO.
020900    02 WKS-COD-RECURSO-BUSCADO   PIC X(10) VALUE SPACES.
021000    02 WKS-PRECIO-ENCONTRADO     PIC 9(05) COMP VALUE 0.
021100    02 WKS-INDICE-RECURSO        PIC 9(02) COMP VALUE 0.
021200    02 WKS-REG-LEIDOS            PIC S9(07) COMP VALUE 0.
021300    02 WKS-REG-RENTABLES         PIC S9(07) COMP VALUE 0.
021400    02 WKS-VALOR-TOTAL-ASTEROIDE PIC S9(11) COMP VALUE 0.
021500    02 WKS-VALOR-GRAN-TOTAL      PIC S9(11) COMP VALUE 0.
021600    02 WKS-VALOR-GRAN-TOTAL-RENT PIC S9(11) COMP VALUE 0.
021700    02 WKS-MASCARA                   PIC Z,ZZZ,ZZZ,ZZ9.
021800******************************************************************
021900*        LINEAS DE ENCABEZADO Y DE TOTALES DEL REPORTE           *
022000******************************************************************
022100 01 WKS-ENCABEZADO-1 PIC X(132) VALUE
022200     '          REPORTE DE EVALUACION DE ASTEROIDES - AST1B010'.
022300 01 WKS-ENCABEZADO-2 PIC X(132) VALUE
022400     '  ID    NOMBRE         RIESGO  DISTANCIA  VALOR TOTAL FLAG'.
022500 01 WKS-LINEA-TOTALES.
022600    02 FILLER                   PIC X(02) VALUE SPACES.
022700    02 WKS-ETQ-TOTAL             PIC X(40) VALUE SPACES.
022800    02 WKS-VALOR-EDITADO         PIC Z,ZZZ,ZZZ,ZZ9.
022900    02 FILLER                   PIC X(77) VALUE SPACES.
023000******************************************************************
023100 PROCEDURE DIVISION.
023200******************************************************************
023300*               S E C C I O N    P R I N C I P A L
023400******************************************************************
023500*--> DRIVER DEL PROGRAMA: RESUELVE PARAMETROS Y CONSULTAS
023600*    OPCIONALES, LUEGO CORRE EL PASE PRINCIPAL SOBRE TODO
023700*    EL CATALOGO Y EMITE LOS TOTALES DE CONTROL AL FINAL.
023800 000-MAIN SECTION.
023900*--> PASO 1: LEE LOS FILTROS/PARAMETROS OPCIONALES DE SYSIN.
024000     PERFORM LEE-PARAMETROS-ENTRADA
024100        THRU LEE-PARAMETROS-ENTRADA-E
024200*--> PASO 2: CONSULTA PUNTUAL POR ID, SI SE PIDIO.
024300     PERFORM BUSCAR-ASTEROIDE-POR-ID
024400        THRU BUSCAR-ASTEROIDE-POR-ID-E
024500*--> PASO 3: CONSULTA PUNTUAL POR NOMBRE, SI SE PIDIO.
024600     PERFORM BUSCAR-ASTEROIDE-POR-NOMBRE
024700        THRU BUSCAR-ASTEROIDE-POR-NOMBRE-E
024800*--> PASO 4: ABRE LOS ARCHIVOS DEL PASE PRINCIPAL DE REPORTE.
024900     PERFORM APERTURA-ARCHIVOS
025000        THRU APERTURA-ARCHIVOS-E
025100*--> PASO 5: REFRESCA LA TABLA DE PRECIOS CONTRA MARKET-FILE.
025200     PERFORM CARGA-TABLA-PRECIOS
025300        THRU CARGA-TABLA-PRECIOS-E
025400*--> PASO 6: ENCABEZADO DEL REPORTE, ANTES DEL PRIMER DETALLE.
025500     PERFORM ESCRIBE-ENCABEZADO
025600        THRU ESCRIBE-ENCABEZADO-E
025700*--> PASO 7: PRIMERA LECTURA DEL CATALOGO PARA ARRANCAR EL
025800*    CICLO PRINCIPAL DE PROCESA-ASTEROIDE DE ABAJO.
025900     PERFORM LEE-CATALOGO-ASTEROIDE
026000        THRU LEE-CATALOGO-ASTEROIDE-E
026100*--> PASO 8: EVALUA, FILTRA Y REPORTA CADA ASTEROIDE HASTA EOF.
026200     PERFORM PROCESA-ASTEROIDE
026300        THRU PROCESA-ASTEROIDE-E     UNTIL FIN-ASTEROID
026400*--> LOS TOTALES DE CONTROL SE EMITEN DESPUES DE TERMINAR
026500*    EL PASE, ANTES DE CERRAR LOS ARCHIVOS.
026600     PERFORM ESTADISTICAS
026700        THRU ESTADISTICAS-E
026800     PERFORM CIERRA-ARCHIVOS
026900        THRU CIERRA-ARCHIVOS-E
027000     STOP RUN.
027100 000-MAIN-E. EXIT.
027200
027300*--> WKS-PARM-ENTRADA ES OPCIONAL; SI SYSIN VIENE VACIO EL
027400*    PROGRAMA CORRE SIN FILTROS Y SIN BUSQUEDA PUNTUAL.
027500 LEE-PARAMETROS-ENTRADA SECTION.
027600*--> LIMPIA LOS CAMPOS DE FILTRO ANTES DE LEER SYSIN, POR SI EL
027700*    ACCEPT VIENE MAS CORTO QUE EL LAYOUT DE WKS-PARM-ENTRADA.
027800     MOVE SPACES TO WKS-PARM-TEXTO
027900     MOVE ZEROS  TO WKS-PARM-RANGO-MAX WKS-PARM-VALOR-MINIMO
028000     ACCEPT WKS-PARM-ENTRADA FROM SYSIN.
028100 LEE-PARAMETROS-ENTRADA-E. EXIT.
028200
028300******************************************************************
028400*         B U S Q U E D A S   P O R   I D   Y   N O M B R E      *
028500*   EQUIVALEN A LAS CONSULTAS find-by-id / find-by-name DEL      *
028600*   CATALOGO; SON OPCIONALES Y SE RESUELVEN ANTES DE ABRIR EL    *
028700*   ARCHIVO PARA EL PASE PRINCIPAL DEL REPORTE.                  *
028800******************************************************************
028900*--> SOLO CORRE SI VINO UN ID EN SYSIN; DE LO CONTRARIO ESTA
029000*    SECCION NO HACE NADA (WKS-PARM-ID-BUSCADO EN BLANCO).
029100 BUSCAR-ASTEROIDE-POR-ID SECTION.
029200*--> EL ARCHIVO SE ABRE Y CIERRA AQUI MISMO, INDEPENDIENTE DEL
029300*    PASE PRINCIPAL DE ABAJO, PARA NO DEJARLO ABIERTO DE MAS.
029400     IF WKS-PARM-ID-BUSCADO NOT EQUAL SPACES
029500        MOVE 'ASTEROID' TO ARCHIVO
029600        OPEN INPUT ASTEROID-FILE
029700        MOVE 0 TO WKS-BUSQ-ENCONTRADO WKS-FIN-BUSQUEDA
029800        PERFORM LEE-UN-REGISTRO-BUSQUEDA
029900           THRU LEE-UN-REGISTRO-BUSQUEDA-E
030000        PERFORM COMPARA-ID-BUSCADO
030100           THRU COMPARA-ID-BUSCADO-E
030200           UNTIL FIN-BUSQUEDA OR WKS-BUSQ-ENCONTRADO = 1
030300        IF WKS-BUSQ-ENCONTRADO = 1
030400*--> MENSAJE DE EXITO: SE MUESTRA EL NOMBRE DEL ASTEROIDE
030500*    LOCALIZADO EN CONSOLA, NO SE ESCRIBE AL REPORTE.
030600           DISPLAY 'ASTEROIDE ' WKS-PARM-ID-BUSCADO
030700                   ' LOCALIZADO: ' AST-NOMBRE
030800        ELSE
030900*--> EL MENSAJE DE NO-ENCONTRADO QUEDA EN INGLES, ASI COMO SE
031000*    DEJO DESDE LA VERSION ORIGINAL DE LA BUSQUEDA POR ID.
031100           DISPLAY 'Asteroid with ID ' WKS-PARM-ID-BUSCADO
031200                   ' not found!'
031300        END-IF
031400        CLOSE ASTEROID-FILE
031500     END-IF.
031600 BUSCAR-ASTEROIDE-POR-ID-E. EXIT.
031700
031800*--> MISMA LOGICA QUE BUSCAR-ASTEROIDE-POR-ID, PERO CONTRA
031900*    AST-NOMBRE; LAS DOS BUSQUEDAS SON INDEPENDIENTES.
032000 BUSCAR-ASTEROIDE-POR-NOMBRE SECTION.
032100     IF WKS-PARM-NOMBRE-BUSCADO NOT EQUAL SPACES
032200        MOVE 'ASTEROID' TO ARCHIVO
032300        OPEN INPUT ASTEROID-FILE
032400        MOVE 0 TO WKS-BUSQ-ENCONTRADO WKS-FIN-BUSQUEDA
032500        PERFORM LEE-UN-REGISTRO-BUSQUEDA
032600           THRU LEE-UN-REGISTRO-BUSQUEDA-E
032700        PERFORM COMPARA-NOMBRE-BUSCADO
032800           THRU COMPARA-NOMBRE-BUSCADO-E
032900           UNTIL FIN-BUSQUEDA OR WKS-BUSQ-ENCONTRADO = 1
033000        IF WKS-BUSQ-ENCONTRADO = 1
033100*--> IGUAL QUE LA BUSQUEDA POR ID, PERO REGRESANDO EL AST-ID
033200*    ENCONTRADO EN VEZ DEL NOMBRE.
033300           DISPLAY 'ASTEROIDE ' WKS-PARM-NOMBRE-BUSCADO
033400                   ' LOCALIZADO: ' AST-ID
033500        ELSE
033600*--> MISMO MENSAJE EN INGLES QUE LA BUSQUEDA POR ID, PARA QUE
033700*    AMBAS CONSULTAS SE VEAN IGUAL EN LA BITACORA DE CONSOLA.
033800           DISPLAY 'Asteroid with name '
033900                   WKS-PARM-NOMBRE-BUSCADO ' not found!'
034000        END-IF
034100        CLOSE ASTEROID-FILE
034200     END-IF.
034300 BUSCAR-ASTEROIDE-POR-NOMBRE-E. EXIT.
034400
034500*--> LECTURA COMPARTIDA POR AMBAS BUSQUEDAS; AL LLEGAR A EOF
034600*    DEJA LA BANDERA DE FIN-BUSQUEDA ACTIVA Y SALE YA.
034700 LEE-UN-REGISTRO-BUSQUEDA SECTION.
034800*--> LECTURA COMUN DE LA BUSQUEDA PUNTUAL; SE USA TANTO PARA
034900*    LA CONSULTA POR ID COMO PARA LA CONSULTA POR NOMBRE.
035000     READ ASTEROID-FILE
035100        AT END
035200           SET FIN-BUSQUEDA TO TRUE
035300           GO TO LEE-UN-REGISTRO-BUSQUEDA-E
035400     END-READ.
035500 LEE-UN-REGISTRO-BUSQUEDA-E. EXIT.
035600
035700*--> SI COINCIDE, CORTA EL CICLO CON GO TO EN VEZ DE SEGUIR
035800*    LEYENDO EL RESTO DEL CATALOGO.
035900 COMPARA-ID-BUSCADO SECTION.
036000*--> COMPARACION EXACTA CONTRA EL ID; AST1B010 NO SOPORTA
036100*    BUSQUEDA PARCIAL O POR PREFIJO.
036200     IF AST-ID = WKS-PARM-ID-BUSCADO
036300        MOVE 1 TO WKS-BUSQ-ENCONTRADO
036400        GO TO COMPARA-ID-BUSCADO-E
036500     END-IF
036600     PERFORM LEE-UN-REGISTRO-BUSQUEDA
036700        THRU LEE-UN-REGISTRO-BUSQUEDA-E.
036800 COMPARA-ID-BUSCADO-E. EXIT.
036900
037000*--> MISMO CORTE POR GO TO QUE COMPARA-ID-BUSCADO.
037100 COMPARA-NOMBRE-BUSCADO SECTION.
037200*--> IGUAL QUE COMPARA-ID-BUSCADO, CONTRA AST-NOMBRE COMPLETO.
037300     IF AST-NOMBRE = WKS-PARM-NOMBRE-BUSCADO
037400        MOVE 1 TO WKS-BUSQ-ENCONTRADO
037500        GO TO COMPARA-NOMBRE-BUSCADO-E
037600     END-IF
037700     PERFORM LEE-UN-REGISTRO-BUSQUEDA
037800        THRU LEE-UN-REGISTRO-BUSQUEDA-E.
037900 COMPARA-NOMBRE-BUSCADO-E. EXIT.
038000
038100*--> ASTEROID Y REPORT SON OBLIGATORIOS; UN ERROR EN CUAL-
038200*    QUIERA DE LOS DOS MANDA A APERTURA-ARCHIVOS-ERROR.
038300 APERTURA-ARCHIVOS SECTION.
038400     MOVE 'AST1B010' TO PROGRAMA
038500     OPEN INPUT  ASTEROID-FILE
038600          OUTPUT REPORT-FILE
038700*--> DEBD1R00 ES LA RUTINA ESTANDAR DEL AREA PARA BITACORA DE
038800*    ERRORES DE ARCHIVO; SE LE PASA PROGRAMA/ARCHIVO/ACCION/
038900*    LLAVE Y EL FILE STATUS PARA QUE LO FORMATEE Y LO LOGUEE.
039000     IF FS-ASTEROID NOT EQUAL '00'
039100        MOVE 'OPEN'     TO ACCION
039200        MOVE SPACES     TO LLAVE
039300        MOVE 'ASTEROID' TO ARCHIVO
039400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039500                              FS-ASTEROID, FSE-ASTEROID
039600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ASTEROID-FILE <<<'
039700                UPON CONSOLE
039800        GO TO APERTURA-ARCHIVOS-ERROR
039900     END-IF
040000     IF FS-REPORT NOT EQUAL '00'
040100*--> REPORT-FILE NO TIENE LLAVE (ES SECUENCIAL DE SALIDA); SE
040200*    DEJA EN SPACES IGUAL QUE EN EL BLOQUE DE ASTEROID-FILE.
040300        MOVE 'OPEN'   TO ACCION
040400        MOVE SPACES   TO LLAVE
040500        MOVE 'REPORT' TO ARCHIVO
040600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR REPORT-FILE   <<<'
040700                UPON CONSOLE
040800        GO TO APERTURA-ARCHIVOS-ERROR
040900     END-IF
041000*--> MARKET-FILE SE ABRE DESPUES: SI NO EXISTE (FS 35) EL
041100*    PROGRAMA SIGUE CON LOS PRECIOS POR DEFECTO DE TABLA.
041200     OPEN INPUT MARKET-FILE
041300     IF FS-MARKET NOT EQUAL '00' AND NOT EQUAL '35'
041400        MOVE 'OPEN'    TO ACCION
041500        MOVE SPACES    TO LLAVE
041600        MOVE 'MARKET'  TO ARCHIVO
041700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041800                              FS-MARKET, FSE-MARKET
041900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR MARKET-FILE   <<<'
042000                UPON CONSOLE
042100        GO TO APERTURA-ARCHIVOS-ERROR
042200     END-IF
042300*--> SI LOS TRES OPEN SALIERON BIEN, SALTA DIRECTO A LA SALIDA
042400*    NORMAL SIN PASAR POR APERTURA-ARCHIVOS-ERROR.
042500     GO TO APERTURA-ARCHIVOS-E.
042600*--> CUALQUIER ERROR DE OPEN EN LOS ARCHIVOS OBLIGATORIOS ES
042700*    FATAL: TERMINA EL PROGRAMA CON RETURN-CODE 91 PARA QUE
042800*    EL JCL LO DETECTE Y NO SIGA CON LOS PASOS SIGUIENTES.
042900 APERTURA-ARCHIVOS-ERROR.
043000     MOVE 91 TO RETURN-CODE
043100     STOP RUN.
043200 APERTURA-ARCHIVOS-E. EXIT.
043300
043400******************************************************************
043500*   MARKET-FILE ES OPCIONAL (FS 35 = ARCHIVO NO EXISTE); SI NO   *
043600*   SE ENCUENTRA SE USAN UNICAMENTE LOS PRECIOS POR DEFECTO.     *
043700******************************************************************
043800 CARGA-TABLA-PRECIOS SECTION.
043900*--> SOLO SE ENTRA AQUI SI MARKET-FILE SI EXISTIA (FS '00');
044000*    SI FUE '35' (NO EXISTE) SE QUEDA CON LOS PRECIOS POR
044100*    DEFECTO QUE TRAE TABLA-PRECIOS DESDE WORKING-STORAGE.
044200     IF FS-MARKET EQUAL '00'
044300        PERFORM LEE-MARKET-FILE
044400           THRU LEE-MARKET-FILE-E
044500        PERFORM ACTUALIZA-PRECIOS-EN-TABLA
044600           THRU ACTUALIZA-PRECIOS-EN-TABLA-E UNTIL FIN-MARKET
044700     END-IF.
044800 CARGA-TABLA-PRECIOS-E. EXIT.
044900
045000*--> UN REGISTRO DE MARKET-FILE PUEDE ACTUALIZAR CUALQUIERA
045100*    DE LOS 4 PRECIOS; SE BARRE TODA TAB-PRECIO POR CADA UNO.
045200 ACTUALIZA-PRECIOS-EN-TABLA SECTION.
045300     PERFORM CARGA-UN-PRECIO
045400        THRU CARGA-UN-PRECIO-E
045500        VARYING IX-PRECIO FROM 1 BY 1 UNTIL IX-PRECIO > 4
045600     PERFORM LEE-MARKET-FILE
045700        THRU LEE-MARKET-FILE-E.
045800 ACTUALIZA-PRECIOS-EN-TABLA-E. EXIT.
045900
046000*--> COMPARA UNA POSICION DE TAB-PRECIO CONTRA EL RECURSO
046100*    LEIDO; SI NO COINCIDE NO TOCA NADA.
046200 CARGA-UN-PRECIO SECTION.
046300*--> MKT-RECURSO TRAE EL CODIGO DE RECURSO LEIDO DE MARKET-
046400*    FILE; SI NO HAY COINCIDENCIA EN ESTA POSICION, CARGA-
046500*    TABLA-PRECIOS SIGUE PROBANDO LAS DEMAS.
046600     IF TAB-PRECIO-RECURSO (IX-PRECIO) = MKT-RECURSO
046700        MOVE MKT-PRECIO TO TAB-PRECIO-VALOR (IX-PRECIO)
046800     END-IF.
046900 CARGA-UN-PRECIO-E. EXIT.
047000
047100*--> LECTURA SECUENCIAL DE MARKET-FILE; AL LLEGAR A EOF
047200*    QUEDA FIN-MARKET ACTIVA PARA EL UNTIL DEL CALLER.
047300 LEE-MARKET-FILE SECTION.
047400     READ MARKET-FILE
047500        AT END
047600           SET FIN-MARKET TO TRUE
047700           GO TO LEE-MARKET-FILE-E
047800     END-READ.
047900 LEE-MARKET-FILE-E. EXIT.
048000
048100*--> LECTURA PRINCIPAL DEL CATALOGO PARA EL PASE DE REPORTE.
048200*    EL FS 10 (EOF ESTANDAR) YA SE MANEJA EN EL AT END; EL
048300*    CALL A DEBD1R00 ES SOLO PARA STATUS VERDADERAMENTE MALO.
048400 LEE-CATALOGO-ASTEROIDE SECTION.
048500     READ ASTEROID-FILE
048600        AT END
048700           SET FIN-ASTEROID TO TRUE
048800           GO TO LEE-CATALOGO-ASTEROIDE-E
048900     END-READ
049000*--> '10' TAMBIEN SE ACEPTA AQUI PORQUE ALGUNOS COMPILADORES
049100*    LO REPORTAN JUNTO CON EL AT END EN VEZ DE SOLO '00'.
049200     IF FS-ASTEROID NOT EQUAL '00' AND NOT EQUAL '10'
049300        MOVE 'READ'     TO ACCION
049400        MOVE AST-ID     TO LLAVE
049500        MOVE 'ASTEROID' TO ARCHIVO
049600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
049700                              FS-ASTEROID, FSE-ASTEROID
049800     END-IF.
049900 LEE-CATALOGO-ASTEROIDE-E. EXIT.
050000
050100******************************************************************
050200*         P R O C E S O   D E   C A D A   A S T E R O I D E      *
050300******************************************************************
050400*--> UN ASTEROIDE SOLO ESCRIBE LINEA DE DETALLE Y SUMA A LOS
050500*    TOTALES SI PASA AMBOS FILTROS (RANGO Y RECURSO).
050600 PROCESA-ASTEROIDE SECTION.
050700*--> CUENTA TODO LO QUE SE LEYO, PASE O NO LOS FILTROS; ES EL
050800*    TOTAL DE CONTROL QUE SE CRUZA CONTRA EL CATALOGO FUENTE.
050900     ADD 1 TO WKS-REG-LEIDOS
051000     PERFORM CALCULA-VALOR-TOTAL
051100        THRU CALCULA-VALOR-TOTAL-E
051200     PERFORM APLICA-FILTRO-RANGO
051300        THRU APLICA-FILTRO-RANGO-E
051400     PERFORM APLICA-FILTRO-RECURSO
051500        THRU APLICA-FILTRO-RECURSO-E
051600*--> SOLO CUENTA, SUMA Y REPORTA SI PASA LOS DOS FILTROS A LA
051700*    VEZ; SI FALLA CUALQUIERA, EL ASTEROIDE SE DESCARTA SIN
051800*    TOCAR NINGUN TOTAL NI ESCRIBIR LINEA DE DETALLE.
051900     IF WKS-PASA-RANGO = 1 AND WKS-PASA-RECURSO = 1
052000        PERFORM APLICA-BANDERA-RENTABLE
052100           THRU APLICA-BANDERA-RENTABLE-E
052200*--> EL GRAN TOTAL SUMA TODOS LOS QUE PASARON LOS FILTROS,
052300*    RENTABLES O NO; EL TOTAL RENTABLE SUMA SOLO LOS QUE SI.
052400        ADD WKS-VALOR-TOTAL-ASTEROIDE TO WKS-VALOR-GRAN-TOTAL
052500        IF WKS-ES-RENTABLE = 1
052600           ADD 1 TO WKS-REG-RENTABLES
052700           ADD WKS-VALOR-TOTAL-ASTEROIDE
052800               TO WKS-VALOR-GRAN-TOTAL-RENT
052900        END-IF
053000        PERFORM ESCRIBE-LINEA-DETALLE
053100           THRU ESCRIBE-LINEA-DETALLE-E
053200     END-IF
053300     PERFORM LEE-CATALOGO-ASTEROIDE
053400        THRU LEE-CATALOGO-ASTEROIDE-E.
053500 PROCESA-ASTEROIDE-E. EXIT.
053600
053700******************************************************************
053800*   VALOR-TOTAL = SUMATORIA (CANTIDAD-RECURSO X PRECIO-RECURSO)  *
053900*   PARA LOS CUATRO RECURSOS. SIN REDONDEO, RESULTADO ENTERO.    *
054000******************************************************************
054100 CALCULA-VALOR-TOTAL SECTION.
054200     MOVE 0 TO WKS-VALOR-TOTAL-ASTEROIDE
054300     PERFORM SUMA-VALOR-UN-RECURSO
054400        THRU SUMA-VALOR-UN-RECURSO-E
054500*--> RECORRE LOS 4 RECURSOS DE AST-TAB-CANTIDAD (VISTA
054600*    REDEFINIDA DE ASTMAST) UNO POR UNO.
054700        VARYING IX-AST-RECURSO FROM 1 BY 1
054800        UNTIL IX-AST-RECURSO > 4.
054900 CALCULA-VALOR-TOTAL-E. EXIT.
055000
055100*--> SUMA AL VALOR DEL ASTEROIDE LA CONTRIBUCION DE UN SOLO
055200*    RECURSO (CANTIDAD DEL RECURSO POR SU PRECIO VIGENTE).
055300 SUMA-VALOR-UN-RECURSO SECTION.
055400     MOVE TAB-PRECIO-RECURSO (IX-AST-RECURSO)
055500                                 TO WKS-COD-RECURSO-BUSCADO
055600     PERFORM BUSCA-PRECIO-RECURSO
055700        THRU BUSCA-PRECIO-RECURSO-E
055800     COMPUTE WKS-VALOR-TOTAL-ASTEROIDE =
055900             WKS-VALOR-TOTAL-ASTEROIDE +
056000             (AST-TAB-CANTIDAD (IX-AST-RECURSO) *
056100              WKS-PRECIO-ENCONTRADO).
056200 SUMA-VALOR-UN-RECURSO-E. EXIT.
056300
056400******************************************************************
056500*   BUSCA-PRECIO-RECURSO: RECORRE TAB-PRECIO Y REGRESA EL PRECIO *
056600*   DEL RECURSO PEDIDO; SI NO APARECE EN LA TABLA, EL PRECIO ES  *
056700*   CERO (RECURSO DESCONOCIDO NO CONTRIBUYE AL VALOR).          *
056800******************************************************************
056900 BUSCA-PRECIO-RECURSO SECTION.
057000     MOVE 0 TO WKS-PRECIO-ENCONTRADO
057100     PERFORM COMPARA-UN-PRECIO
057200        THRU COMPARA-UN-PRECIO-E
057300        VARYING IX-PRECIO FROM 1 BY 1 UNTIL IX-PRECIO > 4.
057400 BUSCA-PRECIO-RECURSO-E. EXIT.
057500
057600*--> UNA POSICION DE TAB-PRECIO POR VUELTA; SOLO COPIA EL
057700*    PRECIO CUANDO EL CODIGO DE RECURSO COINCIDE.
057800 COMPARA-UN-PRECIO SECTION.
057900*--> SI HAY DOS POSICIONES CON EL MISMO CODIGO DE RECURSO (NO
058000*    DEBERIA PASAR), SE QUEDA CON LA ULTIMA QUE COINCIDA.
058100     IF TAB-PRECIO-RECURSO (IX-PRECIO) = WKS-COD-RECURSO-BUSCADO
058200        MOVE TAB-PRECIO-VALOR (IX-PRECIO) TO WKS-PRECIO-ENCONTRADO
058300     END-IF.
058400 COMPARA-UN-PRECIO-E. EXIT.
058500
058600******************************************************************
058700*   FILTRO DE RANGO: RANGO-MAX = 0 SIGNIFICA "SIN FILTRO"; DE LO *
058800*   CONTRARIO SE INCLUYE CUANDO AST-DISTANCIA <= RANGO-MAX.      *
058900******************************************************************
059000 APLICA-FILTRO-RANGO SECTION.
059100*--> RANGO-MAX EN CERO QUIERE DECIR QUE EL USUARIO NO PIDIO
059200*    FILTRO DE DISTANCIA EN SYSIN; TODO PASA.
059300     IF WKS-PARM-RANGO-MAX = 0
059400        MOVE 1 TO WKS-PASA-RANGO
059500     ELSE
059600*--> LA DISTANCIA SE COMPARA A 2 DECIMALES; VER BPM-000855
059700*    EN LA BITACORA DE ARRIBA.
059800        IF AST-DISTANCIA <= WKS-PARM-RANGO-MAX
059900           MOVE 1 TO WKS-PASA-RANGO
060000        ELSE
060100           MOVE 0 TO WKS-PASA-RANGO
060200        END-IF
060300     END-IF.
060400 APLICA-FILTRO-RANGO-E. EXIT.
060500
060600******************************************************************
060700*   FILTRO DE RECURSO: RECURSO-FILTRO EN BLANCO SIGNIFICA "SIN   *
060800*   FILTRO"; DE LO CONTRARIO SE INCLUYE CUANDO LA CANTIDAD DEL   *
060900*   RECURSO PEDIDO ES MAYOR QUE CERO.                            *
061000******************************************************************
061100 APLICA-FILTRO-RECURSO SECTION.
061200*--> RECURSO-FILTRO EN BLANCO: IGUAL QUE ARRIBA, SIN FILTRO
061300*    NO HAY NADA QUE LOCALIZAR EN LA TABLA.
061400     IF WKS-PARM-RECURSO-FILTRO = SPACES
061500        MOVE 1 TO WKS-PASA-RECURSO
061600     ELSE
061700        MOVE WKS-PARM-RECURSO-FILTRO TO WKS-COD-RECURSO-BUSCADO
061800        PERFORM LOCALIZA-INDICE-RECURSO
061900           THRU LOCALIZA-INDICE-RECURSO-E
062000        MOVE 0 TO WKS-PASA-RECURSO
062100*--> INDICE EN CERO SIGNIFICA QUE EL RECURSO PEDIDO NO EXISTE
062200*    EN LA TABLA DE PRECIOS; NO PASA EL FILTRO.
062300        IF WKS-INDICE-RECURSO > 0
062400           IF AST-TAB-CANTIDAD (WKS-INDICE-RECURSO) > 0
062500              MOVE 1 TO WKS-PASA-RECURSO
062600           END-IF
062700        END-IF
062800     END-IF.
062900 APLICA-FILTRO-RECURSO-E. EXIT.
063000
063100*--> A DIFERENCIA DE BUSCA-PRECIO-RECURSO, AQUI SE QUIERE EL
063200*    SUBINDICE DE LA TABLA, NO EL PRECIO, PARA PODER LEER LA
063300*    CANTIDAD DE ESE RECURSO EN AST-TAB-CANTIDAD.
063400 LOCALIZA-INDICE-RECURSO SECTION.
063500     MOVE 0 TO WKS-INDICE-RECURSO
063600     PERFORM COMPARA-INDICE-RECURSO
063700        THRU COMPARA-INDICE-RECURSO-E
063800        VARYING IX-PRECIO FROM 1 BY 1 UNTIL IX-PRECIO > 4.
063900 LOCALIZA-INDICE-RECURSO-E. EXIT.
064000
064100*--> SE DEJA WKS-INDICE-RECURSO EN CERO SI NUNCA COINCIDE;
064200*    APLICA-FILTRO-RECURSO LO INTERPRETA COMO RECURSO
064300*    DESCONOCIDO Y NO DEJA PASAR EL ASTEROIDE.
064400 COMPARA-INDICE-RECURSO SECTION.
064500     IF TAB-PRECIO-RECURSO (IX-PRECIO) = WKS-COD-RECURSO-BUSCADO
064600        MOVE IX-PRECIO TO WKS-INDICE-RECURSO
064700     END-IF.
064800 COMPARA-INDICE-RECURSO-E. EXIT.
064900
065000******************************************************************
065100*   RENTABLE CUANDO VALOR-TOTAL >= VALOR-MINIMO (INCLUSIVE).     *
065200******************************************************************
065300 APLICA-BANDERA-RENTABLE SECTION.
065400*--> EL UMBRAL ES INCLUSIVO (>=); SI SYSIN NO TRAJO VALOR-
065500*    MINIMO, QUEDA EN CERO Y TODOS CALIFICAN COMO RENTABLES.
065600     IF WKS-VALOR-TOTAL-ASTEROIDE >= WKS-PARM-VALOR-MINIMO
065700        MOVE 1 TO WKS-ES-RENTABLE
065800     ELSE
065900        MOVE 0 TO WKS-ES-RENTABLE
066000     END-IF.
066100 APLICA-BANDERA-RENTABLE-E. EXIT.
066200
066300*--> ARMA LA LINEA DE DETALLE EN EL ORDEN DEL LAYOUT DE
066400*    ASTRPT: ID, NOMBRE, RIESGO, DISTANCIA, VALOR, BANDERA.
066500 ESCRIBE-LINEA-DETALLE SECTION.
066600*--> LIMPIA TODA LA LINEA ANTES DE LLENARLA; LOS FILLER DEL
066700*    LAYOUT DE ASTRPT QUEDAN EN BLANCO, NO EN BASURA.
066800     MOVE SPACES           TO LIN-DETALLE-ASTEROIDE
066900     MOVE AST-ID           TO RPT-ID
067000     MOVE AST-NOMBRE       TO RPT-NOMBRE
067100     MOVE AST-DISTANCIA    TO RPT-DISTANCIA
067200     MOVE WKS-VALOR-TOTAL-ASTEROIDE TO RPT-VALOR
067300     PERFORM BUSCA-NOMBRE-RIESGO
067400        THRU BUSCA-NOMBRE-RIESGO-E
067500     IF WKS-ES-RENTABLE = 1
067600        MOVE 'PROFITABLE' TO RPT-BANDERA
067700     ELSE
067800        MOVE SPACES       TO RPT-BANDERA
067900     END-IF
068000     WRITE LIN-DETALLE-ASTEROIDE AFTER ADVANCING 1
068100     IF FS-REPORT NOT EQUAL '00'
068200        DISPLAY 'ERROR AL ESCRIBIR REPORT-FILE, STATUS: '
068300                FS-REPORT
068400     END-IF.
068500 ESCRIBE-LINEA-DETALLE-E. EXIT.
068600
068700*--> TRADUCE EL CODIGO DE UNA POSICION (S/C/V/L) AL NOMBRE
068800*    LARGO QUE VA IMPRESO EN EL REPORTE.
068900 BUSCA-NOMBRE-RIESGO SECTION.
069000     MOVE SPACES TO RPT-RIESGO
069100     PERFORM COMPARA-CODIGO-RIESGO
069200        THRU COMPARA-CODIGO-RIESGO-E
069300        VARYING IX-RIESGO FROM 1 BY 1 UNTIL IX-RIESGO > 4.
069400 BUSCA-NOMBRE-RIESGO-E. EXIT.
069500
069600 COMPARA-CODIGO-RIESGO SECTION.
069700     IF TAB-RIESGO-CODIGO (IX-RIESGO) = AST-RIESGO
069800        MOVE TAB-RIESGO-NOMBRE (IX-RIESGO) TO RPT-RIESGO
069900     END-IF.
070000 COMPARA-CODIGO-RIESGO-E. EXIT.
070100
070200*--> ENCABEZADO DE DOS LINEAS; SOLO SE ESCRIBE UNA VEZ AL
070300*    INICIO DEL REPORTE, ANTES DEL PRIMER DETALLE.
070400 ESCRIBE-ENCABEZADO SECTION.
070500*--> LA PRIMERA LINEA DEL ENCABEZADO LLEVA SALTO DE PAGINA;
070600*    LA SEGUNDA (TITULOS DE COLUMNA) VA INMEDIATAMENTE ABAJO.
070700     WRITE LIN-DETALLE-ASTEROIDE FROM WKS-ENCABEZADO-1
070800           AFTER ADVANCING PAGE
070900     WRITE LIN-DETALLE-ASTEROIDE FROM WKS-ENCABEZADO-2
071000           AFTER ADVANCING 1.
071100 ESCRIBE-ENCABEZADO-E. EXIT.
071200
071300******************************************************************
071400*         T O T A L E S   D E   C O N T R O L   F I N A L E S    *
071500******************************************************************
071600 ESTADISTICAS SECTION.
071700*--> LOS 4 DISPLAY SON PARA LA BITACORA DE JCL/CONSOLA; LAS
071800*    4 LINEAS WRITE DE ABAJO SON LOS MISMOS TOTALES PERO
071900*    IMPRESOS EN EL PROPIO REPORTE.
072000*--> WKS-MASCARA ES EL MISMO CAMPO EDITADO QUE SE REUTILIZA
072100*    PARA LOS 4 DISPLAY DE CONSOLA, UNO A LA VEZ.
072200     MOVE WKS-REG-LEIDOS TO WKS-MASCARA
072300     DISPLAY '******************************************'
072400     DISPLAY 'REGISTROS LEIDOS DEL CATALOGO:    ' WKS-MASCARA
072500*--> REGISTROS-RENTABLES ES UN SUBCONJUNTO DE REGISTROS-
072600*    LEIDOS; NUNCA PUEDE SER MAYOR QUE ESE.
072700     MOVE WKS-REG-RENTABLES TO WKS-MASCARA
072800     DISPLAY 'REGISTROS MARCADOS PROFITABLE:    ' WKS-MASCARA
072900*--> GRAN-TOTAL ES LA SUMA DE TODO LO QUE PASO LOS FILTROS DE
073000*    RANGO/RECURSO, RENTABLE O NO.
073100     MOVE WKS-VALOR-GRAN-TOTAL TO WKS-MASCARA
073200     DISPLAY 'VALOR TOTAL DE TODOS LOS ASTEROIDES: ' WKS-MASCARA
073300*--> GRAN-TOTAL-RENT ES UN SUBCONJUNTO DE GRAN-TOTAL: SOLO LO
073400*    QUE ADEMAS QUEDO MARCADO PROFITABLE.
073500     MOVE WKS-VALOR-GRAN-TOTAL-RENT TO WKS-MASCARA
073600     DISPLAY 'VALOR TOTAL DE LOS PROFITABLE:       ' WKS-MASCARA
073700     DISPLAY '******************************************'
073800
073900*--> CADA ETIQUETA DEBE MEDIR EXACTAMENTE 40 CARACTERES
074000*    (PIC X(40) DE WKS-ETQ-TOTAL); VER BPM-260320 ARRIBA.
074100     MOVE 'REGISTROS LEIDOS DEL CATALOGO..........:'
074200                                 TO WKS-ETQ-TOTAL
074300     MOVE WKS-REG-LEIDOS         TO WKS-VALOR-EDITADO
074400     WRITE LIN-DETALLE-ASTEROIDE FROM WKS-LINEA-TOTALES
074500           AFTER ADVANCING 2
074600
074700*--> SEGUNDA LINEA DE TOTALES: CUANTOS DE LOS LEIDOS QUEDARON
074800*    MARCADOS PROFITABLE EN LA BANDERA DE RENTABILIDAD.
074900     MOVE 'REGISTROS MARCADOS PROFITABLE..........:'
075000                                 TO WKS-ETQ-TOTAL
075100     MOVE WKS-REG-RENTABLES      TO WKS-VALOR-EDITADO
075200     WRITE LIN-DETALLE-ASTEROIDE FROM WKS-LINEA-TOTALES
075300           AFTER ADVANCING 1
075400
075500*--> TERCERA LINEA: SUMA DE WKS-VALOR-TOTAL-ASTEROIDE DE TODO
075600*    EL CATALOGO QUE PASO LOS FILTROS, RENTABLE O NO.
075700     MOVE 'VALOR TOTAL DE TODOS LOS ASTEROIDES....:'
075800                                 TO WKS-ETQ-TOTAL
075900     MOVE WKS-VALOR-GRAN-TOTAL   TO WKS-VALOR-EDITADO
076000     WRITE LIN-DETALLE-ASTEROIDE FROM WKS-LINEA-TOTALES
076100           AFTER ADVANCING 1
076200
076300*--> CUARTA LINEA: IGUAL QUE LA ANTERIOR PERO SOLO SUMANDO LOS
076400*    ASTEROIDES QUE QUEDARON MARCADOS PROFITABLE.
076500     MOVE 'VALOR TOTAL DE LOS PROFITABLE..........:'
076600                                 TO WKS-ETQ-TOTAL
076700     MOVE WKS-VALOR-GRAN-TOTAL-RENT TO WKS-VALOR-EDITADO
076800     WRITE LIN-DETALLE-ASTEROIDE FROM WKS-LINEA-TOTALES
076900           AFTER ADVANCING 1.
077000 ESTADISTICAS-E. EXIT.
077100
077200*--> CIERRE FINAL DE LOS TRES ARCHIVOS DEL PROGRAMA.
077300 CIERRA-ARCHIVOS SECTION.
077400*--> MARKET-FILE SE CIERRA IGUAL AUNQUE NUNCA SE HUBIERA
077500*    ABIERTO CON EXITO (FS '35'); EL CLOSE NO FALLA POR ESO.
077600     CLOSE ASTEROID-FILE MARKET-FILE REPORT-FILE.
077700 CIERRA-ARCHIVOS-E. EXIT.
077800
