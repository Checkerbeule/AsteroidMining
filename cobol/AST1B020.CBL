000100******************************************************************
000200* FECHA       : 19/06/1990                                       *
000300* PROGRAMADOR : CARLOS FLORES (CFM)                               *
000400* APLICACION  : MINERIA DE ASTEROIDES                             *
000500* PROGRAMA    : AST1B020                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : SONDEO DE DESCUBRIMIENTO. CON PROBABILIDAD       *
000800*             : CONFIGURABLE GENERA UN NUEVO ASTEROIDE Y LO      *
000900*             : AGREGA AL FINAL DEL CATALOGO CON EL SIGUIENTE    *
001000*             : ID DISPONIBLE.                                   *
001100* ARCHIVOS    : ASTEROID=A/E (LECTURA Y EXTENSION)                *
001200* ACCION (ES) : D=DESCUBRIR                                       *
001300* PROGRAMA(S) : DEBD1R00                                          *
001400* BPM/RATIONAL: 240116                                            *
001500******************************************************************
001600*                    B I T A C O R A   D E   C A M B I O S        *
001700*------------------------------------------------------------------*
001800* FECHA      PROGRAMADOR   TICKET      DESCRIPCION                *
001900* 19/06/1990 CFM           BPM-000402  VERSION INICIAL. SONDEO   *
002000*                                      CON TASA FIJA DEL 70%.    *
002100* 23/01/1992 JLQ           BPM-000513  SE AGREGA GENERACION DE   *
002200*                                      DISTANCIA Y PERFIL DE     *
002300*                                      RIESGO ALEATORIOS.        *
002400* 08/09/1993 DRP           BPM-000634  SE AGREGA GENERACION      *
002500*                                      ALEATORIA DE RECURSOS POR *
002600*                                      PRESENCIA Y CANTIDAD.      *
002700* 30/03/1995 CFM           BPM-000745  SE ASIGNA EL SIGUIENTE ID *
002800*                                      DISPONIBLE EN VEZ DE UN   *
002900*                                      ID FIJO DE PRUEBAS.       *
003000* 11/12/1996 JLQ           BPM-000856  CORRECCION: EL SUFIJO DEL *
003100*                                      NOMBRE PODIA REPETIRSE SI *
003200*                                      DOS CORRIDAS CAIAN EN EL  *
003300*                                      MISMO SEGUNDO.            *
003400* 14/08/1998 DRP           BPM-000961  AMPLIACION DE SIGLO: SE    *
003500*                                      REVISO WKS-SEMILLA Y LOS  *
003600*                                      CONTADORES PARA EL CAMBIO *
003700*                                      DE SIGLO AL AÑO 2000.     *
003800* 22/02/1999 CFM           BPM-001043  PRUEBAS DE PASO DE MILENIO*
003900*                                      SOBRE EL GENERADOR; SIN   *
004000*                                      HALLAZGOS QUE REPORTAR.   *
004100* 19/05/2001 JLQ           BPM-001181  SE AGREGA PARAMETRO DE     *
004200*                                      TASA DE DESCUBRIMIENTO Y   *
004300*                                      SEMILLA FIJA DESDE SYSIN  *
004400*                                      (PRUEBAS REPRODUCIBLES).  *
004500* 03/10/2004 DRP           BPM-001356  SE ESTANDARIZA EL MANEJO DE*
004600*                                      FILE STATUS CON DEBD1R00.  *
004700* 27/07/2008 CFM           BPM-001621  SE CAMBIA OPEN EXTEND A    *
004800*                                      UNA SECCION DEDICADA PARA *
004900*                                      SEPARARLA DE LA LECTURA.  *
005000* 15/02/2012 JLQ           BPM-001900  CORRECCION: UN RECURSO EN  *
005100*                                      CERO POR SORTEO QUEDABA   *
005200*                                      SIN INICIALIZAR.          *
005300* 21/05/2020 PEDR          BPM-228867  MANTENIMIENTO GENERAL,     *
005400*                                      HOMOLOGACION DE TABLAS CON *
005500*                                      EL PROGRAMA DE EVALUACION  *
005600*                                      AST1B010.                  *
005700* 03/02/2025 DRP           BPM-240116  REESCRITURA SOBRE EL NUEVO *
005800*                                      CATALOGO DE ASTEROIDES DE *
005900*                                      MINERIA.                  *
006000* 26/07/2026 PEDR          BPM-260312  SE CONVIERTEN LOS PERFORM  *
006100*                                      A LA FORMA PERFORM...THRU  *
006200*                                      Y SE AGREGAN GO TO DE      *
006300*                                      RANGO EN LAS RUTINAS DE    *
006400*                                      FIN DE ARCHIVO Y ERROR DE  *
006500*                                      APERTURA/ESCRITURA.        *
006600* 09/08/2026 PEDR          BPM-260318  SE QUITA EL ESTAMPADO DEL  *
006700*                                      BLOQUE DE CONTROL DE MAN-  *
006800*                                      TENIMIENTO (AST-CTRL-MANTO*
006900*                                      ): NO ES PARTE DEL MAESTRO *
007000*                                      DE ASTEROIDES. SE QUITA    *
007100*                                      TAMBIEN SPECIAL-NAMES, QUE *
007200*                                      ESTE PROGRAMA NO USABA     *
007300*                                      (NO IMPRIME REPORTE).      *
007400******************************************************************
007500 IDENTIFICATION DIVISION.
007600 PROGRAM-ID.    AST1B020.
007700 AUTHOR.        CARLOS FLORES.
007800 INSTALLATION.  MINERIA DE ASTEROIDES - SISTEMAS BATCH.
007900 DATE-WRITTEN.  19/06/1990.
008000 DATE-COMPILED.
008100 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
008200 ENVIRONMENT DIVISION.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT ASTEROID-FILE ASSIGN TO ASTEROID
008600            ORGANIZATION  IS SEQUENTIAL
008700            FILE STATUS   IS FS-ASTEROID
008800                             FSE-ASTEROID.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200******************************************************************
009300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009400******************************************************************
009500*   CATALOGO MAESTRO DE ASTEROIDES (LECTURA Y EXTENSION).
009600 FD  ASTEROID-FILE.
009700     COPY ASTMAST.
009800
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010200******************************************************************
010300 01 WKS-FS-STATUS.
010400    02 FS-ASTEROID              PIC X(02) VALUE '00'.
010500    02 FSE-ASTEROID.
010600       04 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010700       04 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010800       04 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010900*      VARIABLES RUTINA DE FSE
011000    02 PROGRAMA                  PIC X(08) VALUE SPACES.
011100    02 ARCHIVO                   PIC X(08) VALUE SPACES.
011200    02 ACCION                    PIC X(10) VALUE SPACES.
011300    02 LLAVE                     PIC X(32) VALUE SPACES.
011400******************************************************************
011500*              T A B L A   D E   R I E S G O S                  *
011600*   LOS CUATRO CODIGOS DE PERFIL DE RIESGO QUE PUEDE RECIBIR UN  *
011700*   ASTEROIDE RECIEN DESCUBIERTO, SORTEADOS CON IGUAL            *
011800*   PROBABILIDAD.                                                *
011900******************************************************************
012000 01 TABLA-RIESGOS-INIC.
012100    02 FILLER                   PIC X(01) VALUE 'S'.
012200    02 FILLER                   PIC X(01) VALUE 'C'.
012300    02 FILLER                   PIC X(01) VALUE 'V'.
012400    02 FILLER                   PIC X(01) VALUE 'L'.
012500 01 TABLA-RIESGOS REDEFINES TABLA-RIESGOS-INIC.
012600    02 TAB-RIESGO-CODIGO OCCURS 4 TIMES
012700                          INDEXED BY IX-RIESGO-SEL
012800                          PIC X(01).
012900******************************************************************
013000*        PARAMETROS DE LA CORRIDA (ACCEPT ... FROM SYSIN)        *
013100*   WKS-PARM-TASA EN BLANCO/CERO = USAR 70.00 POR DEFECTO.       *
013200*   WKS-PARM-SEMILLA-FIJA EN CERO = SEMBRAR DESDE EL RELOJ.      *
013300******************************************************************
013400 01 WKS-PARM-ENTRADA.
013500    02 WKS-PARM-TASA            PIC 9(02)V9(02).
013600    02 WKS-PARM-SEMILLA-FIJA    PIC 9(08).
013700 01 WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
013800    02 WKS-PARM-TEXTO           PIC X(12).
013900******************************************************************
014000*         G E N E R A D O R   P S E U D O A L E A T O R I O      *
014100*   CONGRUENCIAL LINEAL CLASICO (MULTIPLICADOR 9301, INCREMENTO  *
014200*   49297, MODULO 233280); LA SEMILLA SE REUTILIZA DE UN SORTEO  *
014300*   AL SIGUIENTE DENTRO DE LA MISMA CORRIDA.                      *
014400******************************************************************
014500 01 WKS-GENERADOR.
014600    02 WKS-SEMILLA              PIC 9(08) COMP VALUE 0.
014700    02 WKS-AUX                  PIC 9(12) COMP VALUE 0.
014800    02 WKS-COCIENTE             PIC 9(08) COMP VALUE 0.
014900    02 WKS-ULTIMO-ALEATORIO     PIC 9(06) COMP VALUE 0.
015000    02 WKS-INDICE-TEMP          PIC 9(01) COMP VALUE 0.
015100 01 WKS-UMBRAL-DESCUBRIMIENTO   PIC 9(06) COMP VALUE 163296.
015200******************************************************************
015300*   WKS-DIST-CRUDO RECIBE LOS 4 DIGITOS MENOS SIGNIFICATIVOS DEL *
015400*   SORTEO (0-9999, DISPLAY) Y SE REINTERPRETA VIA REDEFINES CON *
015500*   PUNTO DECIMAL IMPLICITO PARA OBTENER LA DISTANCIA EN AÑOS    *
015600*   LUZ CON 2 DECIMALES (00.00 A 99.99).                          *
015700******************************************************************
015800 01 WKS-DIST-CRUDO              PIC 9(04) VALUE 0.
015900 01 WKS-DIST-CRUDO-R REDEFINES WKS-DIST-CRUDO
016000                                PIC 9(02)V9(02).
016100******************************************************************
016200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
016300******************************************************************
016400 77  WKS-FIN-ASTEROID            PIC 9(01) VALUE 0.
016500     88 FIN-ASTEROID                        VALUE 1.
016600 77  WKS-DESCUBRIMIENTO-EXITOSO  PIC 9(01) VALUE 0.
016700     88 DESCUBRIMIENTO-EXITOSO               VALUE 1.
016800 01 WKS-VARIABLES-TRABAJO.
016900    02 WKS-ID-NUMERICO           PIC 9(06) COMP VALUE 0.
017000    02 WKS-ID-MAXIMO             PIC 9(06) COMP VALUE 0.
017100    02 WKS-ID-NUEVO              PIC 9(06) COMP VALUE 0.
017200    02 WKS-SUFIJO-NOMBRE         PIC 9(06) VALUE 0.
017300    02 WKS-PRESENCIA-RECURSO     PIC 9(01) COMP VALUE 0.
017400    02 WKS-CANTIDAD-RECURSO      PIC 9(06) COMP VALUE 0.
017500******************************************************************
017600 PROCEDURE DIVISION.
017700******************************************************************
017800*               S E C C I O N    P R I N C I P A L
017900******************************************************************
018000*--> DRIVER DEL SONDEO: LEE PARAMETROS, SIEMBRA EL GENERADOR,
018100*    CALCULA EL SIGUIENTE ID DISPONIBLE Y TIRA EL SORTEO; SOLO
018200*    SI EL SORTEO ES EXITOSO SE GENERA Y GRABA UN ASTEROIDE.
018300 000-MAIN SECTION.
018400*--> PASO 1: TASA DE DESCUBRIMIENTO Y SEMILLA FIJA, AMBOS
018500*    OPCIONALES EN SYSIN.
018600     PERFORM LEE-PARAMETROS-ENTRADA
018700        THRU LEE-PARAMETROS-ENTRADA-E
018800*--> PASO 2: SIEMBRA EL GENERADOR CONGRUENCIAL LINEAL.
018900     PERFORM INICIALIZA-SEMILLA
019000        THRU INICIALIZA-SEMILLA-E
019100*--> PASO 3: RECORRE TODO EL CATALOGO PARA SABER CUAL ES EL
019200*    PROXIMO ID A USAR SI EL SONDEO RESULTA EXITOSO.
019300     PERFORM ASIGNA-SIGUIENTE-ID
019400        THRU ASIGNA-SIGUIENTE-ID-E
019500*--> PASO 4: EL SORTEO EN SI; DECIDE SI HUBO O NO HALLAZGO.
019600     PERFORM SORTEO-DESCUBRIMIENTO
019700        THRU SORTEO-DESCUBRIMIENTO-E
019800*--> SI NO HUBO EXITO EN EL SONDEO, EL PROGRAMA TERMINA SIN
019900*    TOCAR EL CATALOGO NI CONSUMIR EL ID QUE SE CALCULO.
020000     IF DESCUBRIMIENTO-EXITOSO
020100        PERFORM GENERA-ASTEROIDE-NUEVO
020200           THRU GENERA-ASTEROIDE-NUEVO-E
020300        PERFORM GRABA-ASTEROIDE-NUEVO
020400           THRU GRABA-ASTEROIDE-NUEVO-E
020500        DISPLAY 'SE DESCUBRIO UN NUEVO ASTEROIDE, ID: ' AST-ID
020600     ELSE
020700        DISPLAY 'EL SONDEO NO TUVO EXITO EN ESTA CORRIDA'
020800     END-IF
020900     STOP RUN.
021000 000-MAIN-E. EXIT.
021100
021200*--> SI LA TASA VIENE EN CERO (SYSIN VACIO), SE USA 70.00%
021300*    COMO TASA POR DEFECTO DE TODA LA VIDA DE ESTE PROGRAMA.
021400 LEE-PARAMETROS-ENTRADA SECTION.
021500     MOVE SPACES TO WKS-PARM-TEXTO
021600     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
021700*--> EL UMBRAL SE DERIVA DE LA TASA: TASA/100 DEL MODULO DEL
021800*    GENERADOR (233280) ES EL PUNTO DE CORTE DEL SORTEO.
021900     IF WKS-PARM-TASA = ZERO
022000        MOVE 70.00 TO WKS-PARM-TASA
022100     END-IF
022200     COMPUTE WKS-UMBRAL-DESCUBRIMIENTO =
022300             (WKS-PARM-TASA * 233280) / 100.
022400 LEE-PARAMETROS-ENTRADA-E. EXIT.
022500
022600******************************************************************
022700*   LA SEMILLA SE TOMA DEL RELOJ DEL SISTEMA, SALVO QUE SE HAYA  *
022800*   RECIBIDO UNA SEMILLA FIJA POR PARAMETRO (PRUEBAS CONTROLADAS)*
022900******************************************************************
023000 INICIALIZA-SEMILLA SECTION.
023100     IF WKS-PARM-SEMILLA-FIJA NOT EQUAL ZERO
023200        MOVE WKS-PARM-SEMILLA-FIJA TO WKS-SEMILLA
023300     ELSE
023400        ACCEPT WKS-SEMILLA FROM TIME
023500     END-IF.
023600 INICIALIZA-SEMILLA-E. EXIT.
023700
023800******************************************************************
023900*   AVANZA EL GENERADOR CONGRUENCIAL UN PASO Y DEJA EL NUEVO     *
024000*   VALOR EN WKS-ULTIMO-ALEATORIO (RANGO 0 A 233279).            *
024100******************************************************************
024200 GENERA-NUMERO-ALEATORIO SECTION.
024300     COMPUTE WKS-AUX = (WKS-SEMILLA * 9301) + 49297
024400     DIVIDE WKS-AUX BY 233280 GIVING WKS-COCIENTE
024500            REMAINDER WKS-SEMILLA
024600     MOVE WKS-SEMILLA TO WKS-ULTIMO-ALEATORIO.
024700 GENERA-NUMERO-ALEATORIO-E. EXIT.
024800
024900******************************************************************
025000*   EXITO CUANDO EL SORTEO CAE EN O POR DEBAJO DEL UMBRAL QUE    *
025100*   CORRESPONDE A LA TASA DE DESCUBRIMIENTO CONFIGURADA.         *
025200******************************************************************
025300 SORTEO-DESCUBRIMIENTO SECTION.
025400     PERFORM GENERA-NUMERO-ALEATORIO
025500        THRU GENERA-NUMERO-ALEATORIO-E
025600     IF WKS-ULTIMO-ALEATORIO <= WKS-UMBRAL-DESCUBRIMIENTO
025700        MOVE 1 TO WKS-DESCUBRIMIENTO-EXITOSO
025800     ELSE
025900        MOVE 0 TO WKS-DESCUBRIMIENTO-EXITOSO
026000     END-IF.
026100 SORTEO-DESCUBRIMIENTO-E. EXIT.
026200
026300******************************************************************
026400*   RECORRE EL CATALOGO UNA VEZ PARA DETERMINAR EL ID MAS ALTO   *
026500*   EXISTENTE; EL NUEVO DESCUBRIMIENTO RECIBE EL SIGUIENTE ID.   *
026600******************************************************************
026700 ASIGNA-SIGUIENTE-ID SECTION.
026800*--> ESTA PRIMERA PASADA SOLO LEE, NUNCA ESCRIBE; EL ARCHIVO
026900*    SE VUELVE A ABRIR EN MODO EXTEND MAS ADELANTE EN
027000*    GRABA-ASTEROIDE-NUEVO SI EL SONDEO RESULTO EXITOSO.
027100     MOVE 'ASTEROID' TO ARCHIVO
027200     MOVE 0 TO WKS-ID-MAXIMO
027300     OPEN INPUT ASTEROID-FILE
027400*--> EL GO TO DE AQUI SALTA FUERA DEL RANGO NORMAL DE LA
027500*    SECCION PARA CAER DIRECTO EN EL BLOQUE DE ERROR DE ABAJO.
027600     IF FS-ASTEROID NOT EQUAL '00'
027700        GO TO ASIGNA-SIGUIENTE-ID-ERROR
027800     END-IF
027900     PERFORM LEE-CATALOGO-PARA-ID
028000        THRU LEE-CATALOGO-PARA-ID-E
028100     PERFORM EVALUA-ID-MAXIMO
028200        THRU EVALUA-ID-MAXIMO-E
028300        UNTIL FIN-ASTEROID
028400     CLOSE ASTEROID-FILE
028500*--> EL SIGUIENTE ID ES SIEMPRE EL MAXIMO ENCONTRADO MAS UNO;
028600*    NO SE REUTILIZAN HUECOS DE IDS BORRADOS.
028700     ADD 1 TO WKS-ID-MAXIMO GIVING WKS-ID-NUEVO
028800     GO TO ASIGNA-SIGUIENTE-ID-E.
028900*--> IGUAL QUE EN AST1B010, UN ERROR DE OPEN AQUI ES FATAL.
029000 ASIGNA-SIGUIENTE-ID-ERROR.
029100     MOVE 'OPEN'  TO ACCION
029200     MOVE SPACES  TO LLAVE
029300     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029400                           FS-ASTEROID, FSE-ASTEROID
029500     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ASTEROID-FILE <<<'
029600             UPON CONSOLE
029700     MOVE 91 TO RETURN-CODE
029800     STOP RUN.
029900 ASIGNA-SIGUIENTE-ID-E. EXIT.
030000
030100*--> LECTURA SECUENCIAL SIMPLE, SOLO PARA ENCONTRAR EL ID MAS
030200*    ALTO; NO APLICA NINGUN FILTRO NI ESCRIBE NADA.
030300 LEE-CATALOGO-PARA-ID SECTION.
030400     READ ASTEROID-FILE
030500        AT END
030600           SET FIN-ASTEROID TO TRUE
030700           GO TO LEE-CATALOGO-PARA-ID-E
030800     END-READ.
030900 LEE-CATALOGO-PARA-ID-E. EXIT.
031000
031100*--> SE COMPARA CADA AST-ID LEIDO CONTRA EL MAXIMO VISTO HASTA
031200*    AHORA, NUMERICAMENTE (WKS-ID-NUMERICO, NO X(06)).
031300 EVALUA-ID-MAXIMO SECTION.
031400     MOVE AST-ID TO WKS-ID-NUMERICO
031500     IF WKS-ID-NUMERICO > WKS-ID-MAXIMO
031600        MOVE WKS-ID-NUMERICO TO WKS-ID-MAXIMO
031700     END-IF
031800     PERFORM LEE-CATALOGO-PARA-ID
031900        THRU LEE-CATALOGO-PARA-ID-E.
032000 EVALUA-ID-MAXIMO-E. EXIT.
032100
032200******************************************************************
032300*   CONSTRUYE EL REGISTRO DEL NUEVO ASTEROIDE EN EL AREA DEL FD  *
032400*   DE ASTEROID-FILE; AUN NO SE ESCRIBE A DISCO.                 *
032500******************************************************************
032600 GENERA-ASTEROIDE-NUEVO SECTION.
032700*--> EL ID YA SE CALCULO EN ASIGNA-SIGUIENTE-ID; AQUI SOLO SE
032800*    COPIA AL REGISTRO NUEVO.
032900     MOVE WKS-ID-NUEVO     TO AST-ID
033000     PERFORM GENERA-NUMERO-ALEATORIO
033100        THRU GENERA-NUMERO-ALEATORIO-E
033200     MOVE WKS-ULTIMO-ALEATORIO TO WKS-SUFIJO-NOMBRE
033300     MOVE SPACES           TO AST-NOMBRE
033400*--> EL SUFIJO ES EL ULTIMO ALEATORIO COMPLETO (6 DIGITOS), NO
033500*    UN CONTADOR; ASI DOS CORRIDAS EN EL MISMO SEGUNDO NO
033600*    REPITEN NOMBRE (VER BPM-000856 EN LA BITACORA).
033700     STRING 'Asteroid ' WKS-SUFIJO-NOMBRE DELIMITED BY SIZE
033800         INTO AST-NOMBRE
033900     END-STRING
034000     PERFORM GENERA-NUMERO-ALEATORIO
034100        THRU GENERA-NUMERO-ALEATORIO-E
034200     DIVIDE WKS-ULTIMO-ALEATORIO BY 10000 GIVING WKS-COCIENTE
034300            REMAINDER WKS-DIST-CRUDO
034400*--> SE TOMAN LOS ULTIMOS 4 DIGITOS DEL ALEATORIO Y SE
034500*    REINTERPRETAN COMO 99.99 VIA LA REDEFINES DE ARRIBA.
034600     MOVE WKS-DIST-CRUDO-R  TO AST-DISTANCIA
034700     PERFORM GENERA-NUMERO-ALEATORIO
034800        THRU GENERA-NUMERO-ALEATORIO-E
034900     DIVIDE WKS-ULTIMO-ALEATORIO BY 4 GIVING WKS-COCIENTE
035000            REMAINDER WKS-INDICE-TEMP
035100*--> LOS 4 PERFILES DE RIESGO TIENEN LA MISMA PROBABILIDAD;
035200*    EL RESIDUO DE DIVIDIR ENTRE 4 DA 0-3, SE SUMA A 1.
035300     SET IX-RIESGO-SEL TO 1
035400     SET IX-RIESGO-SEL UP BY WKS-INDICE-TEMP
035500     MOVE TAB-RIESGO-CODIGO (IX-RIESGO-SEL) TO AST-RIESGO
035600*--> SE SORTEA CADA UNO DE LOS 4 RECURSOS POR SEPARADO, CADA
035700*    UNO CON SU PROPIO TIRO DE PRESENCIA Y DE CANTIDAD.
035800     PERFORM GENERA-UN-RECURSO
035900        THRU GENERA-UN-RECURSO-E
036000        VARYING IX-AST-RECURSO FROM 1 BY 1
036100        UNTIL IX-AST-RECURSO > 4.
036200 GENERA-ASTEROIDE-NUEVO-E. EXIT.
036300
036400******************************************************************
036500*   CADA RECURSO ESTA PRESENTE DE FORMA INDEPENDIENTE CON 50% DE *
036600*   PROBABILIDAD; SI ESTA PRESENTE SE LE ASIGNA UNA CANTIDAD     *
036700*   ALEATORIA ENTRE 0 Y 99999, DE LO CONTRARIO QUEDA EN CERO.    *
036800******************************************************************
036900 GENERA-UN-RECURSO SECTION.
037000*--> SE INICIALIZA EN CERO PRIMERO; SI EL RECURSO NO SALE
037100*    PRESENTE EN EL SORTEO, SE QUEDA ASI.
037200     MOVE 0 TO AST-TAB-CANTIDAD (IX-AST-RECURSO)
037300     PERFORM GENERA-NUMERO-ALEATORIO
037400        THRU GENERA-NUMERO-ALEATORIO-E
037500     DIVIDE WKS-ULTIMO-ALEATORIO BY 2 GIVING WKS-COCIENTE
037600            REMAINDER WKS-PRESENCIA-RECURSO
037700*--> RESIDUO 1 DE DIVIDIR ENTRE 2 (50/50) SIGNIFICA PRESENTE;
037800*    RESIDUO 0 DEJA LA CANTIDAD EN CERO QUE SE PUSO ARRIBA.
037900     IF WKS-PRESENCIA-RECURSO = 1
038000        PERFORM GENERA-NUMERO-ALEATORIO
038100           THRU GENERA-NUMERO-ALEATORIO-E
038200        DIVIDE WKS-ULTIMO-ALEATORIO BY 100000 GIVING WKS-COCIENTE
038300               REMAINDER WKS-CANTIDAD-RECURSO
038400        MOVE WKS-CANTIDAD-RECURSO TO AST-TAB-CANTIDAD
038500                                      (IX-AST-RECURSO)
038600     END-IF.
038700 GENERA-UN-RECURSO-E. EXIT.
038800
038900******************************************************************
039000*   AGREGA EL REGISTRO AL FINAL DEL CATALOGO (OPEN EXTEND).      *
039100******************************************************************
039200 GRABA-ASTEROIDE-NUEVO SECTION.
039300*--> OPEN EXTEND POSICIONA AL FINAL DEL ARCHIVO SECUENCIAL;
039400*    EL WRITE DE ABAJO SIEMPRE AGREGA, NUNCA REEMPLAZA.
039500     MOVE 'ASTEROID' TO ARCHIVO
039600     OPEN EXTEND ASTEROID-FILE
039700     IF FS-ASTEROID NOT EQUAL '00'
039800        GO TO GRABA-ASTEROIDE-NUEVO-ERROR
039900     END-IF
040000*--> SE GRABA LA VISTA REG-AST-MAESTRO, NO LA REDEFINES DE
040100*    TABLA; AMBAS VISTAS COMPARTEN EL MISMO AREA DEL FD.
040200     WRITE REG-AST-MAESTRO
040300     IF FS-ASTEROID NOT EQUAL '00'
040400        MOVE 'WRITE' TO ACCION
040500        MOVE AST-ID  TO LLAVE
040600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040700                              FS-ASTEROID, FSE-ASTEROID
040800     END-IF
040900     CLOSE ASTEROID-FILE
041000     GO TO GRABA-ASTEROIDE-NUEVO-E.
041100*--> SI EL OPEN EXTEND FALLA, NO HAY REGISTRO QUE CERRAR; SE
041200*    TERMINA IGUAL QUE EN LOS DEMAS ERRORES FATALES DE ARCHIVO.
041300 GRABA-ASTEROIDE-NUEVO-ERROR.
041400     MOVE 'OPEN'  TO ACCION
041500     MOVE SPACES  TO LLAVE
041600     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041700                           FS-ASTEROID, FSE-ASTEROID
041800     DISPLAY '>>> ALGO SALIO MAL AL EXTENDER ASTEROID-FILE<<<'
041900             UPON CONSOLE
042000     MOVE 91 TO RETURN-CODE
042100     STOP RUN.
042200 GRABA-ASTEROIDE-NUEVO-E. EXIT.
