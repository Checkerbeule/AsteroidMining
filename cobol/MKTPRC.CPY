000100******************************************************************
000200* COPY       : MKTPRC                                            *
000300* APLICACION : MINERIA DE ASTEROIDES                             *
000400* DESCRIPCION: REGISTRO DE PRECIO DE MERCADO POR TIPO DE RECURSO.*
000500*             : UN REGISTRO POR CODIGO DE RECURSO; SI EL ARCHIVO *
000600*             : NO TRAE EL CODIGO SOLICITADO SE USA PRECIO CERO. *
000700* LONGITUD   : 015 CARACTERES                                    *
000800*----------------------------------------------------------------*
000900* FECHA     PROGRAMADOR        TICKET     DESCRIPCION            *
001000* 03/02/2025 DRP               BPM-240115 CREACION DEL COPY      *
001100******************************************************************
001200 01  REG-PRECIO-MERCADO.
001300     05  MKT-RECURSO             PIC X(10).
001400     05  MKT-PRECIO              PIC 9(05).
