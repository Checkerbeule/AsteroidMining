000100******************************************************************
000200* COPY       : ASTMAST                                           *
000300* APLICACION : MINERIA DE ASTEROIDES                             *
000400* DESCRIPCION: REGISTRO MAESTRO DEL CATALOGO DE ASTEROIDES,      *
000500*             : TANTO LOS DE CARGA INICIAL COMO LOS AGREGADOS    *
000600*             : POR EL BARRIDO DE DESCUBRIMIENTO (AST1B020).     *
000700* LONGITUD   : 062 CARACTERES                                    *
000800* ORDEN      : ASCENDENTE POR AST-ID                             *
000900*----------------------------------------------------------------*
001000* FECHA     PROGRAMADOR        TICKET     DESCRIPCION            *
001100* 03/02/2025 DRP               BPM-240115 CREACION DEL COPY      *
001200* 18/02/2025 DRP               BPM-240115 SE AGREGA TABLA        *
001300*                                         REDEFINIDA DE          *
001400*                                         CANTIDADES POR RECURSO *
001500* 26/07/2026 PEDR              BPM-260310 SE CORRIGE LA VISTA    *
001600*                                         REDEFINIDA: EL FILLER  *
001700*                                         INICIAL NO CUBRIA LA   *
001800*                                         DISTANCIA Y DESFASABA  *
001900*                                         LA TABLA DE CANTIDADES *
002000* 09/08/2026 PEDR              BPM-260318 SE QUITA EL BLOQUE DE  *
002100*                                         CONTROL DE MANTENI-    *
002200*                                         MIENTO AGREGADO EN LA  *
002300*                                         REVISION ANTERIOR: NO  *
002400*                                         ES PARTE DEL MAESTRO   *
002500*                                         DE ASTEROIDES. EL      *
002600*                                         REGISTRO VUELVE A 062  *
002700*                                         CARACTERES             *
002800******************************************************************
002900 01  REG-AST-MAESTRO.
003000     05  AST-ID                  PIC X(06).
003100     05  AST-NOMBRE              PIC X(25).
003200     05  AST-RIESGO              PIC X(01).
003300         88  AST-RIESGO-SEGURO           VALUE 'S'.
003400         88  AST-RIESGO-PRECAUCION       VALUE 'C'.
003500         88  AST-RIESGO-VOLATIL          VALUE 'V'.
003600         88  AST-RIESGO-LETAL            VALUE 'L'.
003700     05  AST-DISTANCIA           PIC 9(03)V9(02).
003800     05  AST-RECURSOS.
003900         10  AST-QTY-HIERRO      PIC 9(06).
004000         10  AST-QTY-ORO         PIC 9(06).
004100         10  AST-QTY-PLATINO     PIC 9(06).
004200         10  AST-QTY-KRIPTONITA  PIC 9(06).
004300     05  FILLER                  PIC X(01).
004400******************************************************************
004500* VISTA REDEFINIDA DE LAS CANTIDADES DE RECURSO COMO TABLA, PARA *
004600* RECORRERLA CON PERFORM VARYING CONTRA LA TABLA DE PRECIOS DEL *
004700* MERCADO (VER TABLA-PRECIOS EN AST1B010 Y AST1B020).            *
004800******************************************************************
004900 01  REG-AST-TABLA REDEFINES REG-AST-MAESTRO.
005000     05  FILLER                  PIC X(37).
005100     05  AST-TAB-CANTIDAD        PIC 9(06) OCCURS 4 TIMES
005200                                 INDEXED BY IX-AST-RECURSO.
005300     05  FILLER                  PIC X(01).
